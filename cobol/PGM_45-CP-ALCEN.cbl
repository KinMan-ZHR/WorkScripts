000100*////////////////// (ALCEN) /////////////////////////////////////
000200************************************************************
000300*     LAYOUT PEDIDO DE REPARTO                              *
000400*     ARCHIVO ALLOCIN - LARGO 730 BYTES                     *
000500************************************************************
000600*     POSICION RELATIVA (1:8) IDENTIFICADOR DEL PEDIDO
000700 01  ALC-REG-ENTRADA.
000800     03  REQ-ID              PIC X(08)     VALUE SPACES.
000900*     POSICION RELATIVA (9:13) IMPORTE TOTAL A REPARTIR
001000*     ZONA, SIGNO FINAL (>= 0 -- SE VALIDA EN 2200-VALIDAR-I)
001100     03  REQ-TOTAL-AMOUNT    PIC S9(11)V99
001200                             SIGN IS TRAILING VALUE ZEROS.
001300*     POSICION RELATIVA (22:4) CANTIDAD DE PARTES (1 A 100)
001400     03  REQ-QUANTITY        PIC 9(04)     VALUE ZEROS.
001500*     POSICION RELATIVA (26:1) METODO DE REPARTO
001600*     E = PAREJO   ; W = PONDERADO POR PESO
001700     03  REQ-METHOD          PIC X(01)     VALUE SPACES.
001800         88  REQ-MET-PAREJO                VALUE 'E'.
001900         88  REQ-MET-PESADO                VALUE 'W'.
002000*     POSICION RELATIVA (27:2) ESTRATEGIA DE REMANENTE
002100*     SQ SECUENCIAL     ; S1 SECUENCIAL POR MENOR
002200*     S2 SECUENCIAL POR MAYOR ; C1 CONCENTRA EN LA PRIMERA
002300*     MN TODO A LA MENOR       ; MX TODO A LA MAYOR
002400     03  REQ-REMAINDER-STRATEGY PIC X(02)  VALUE SPACES.
002500         88  REQ-REM-SECUENCIAL             VALUE 'SQ'.
002600         88  REQ-REM-SEC-MENOR              VALUE 'S1'.
002700         88  REQ-REM-SEC-MAYOR              VALUE 'S2'.
002800         88  REQ-REM-CONCENTRA              VALUE 'C1'.
002900         88  REQ-REM-A-MENOR                VALUE 'MN'.
003000         88  REQ-REM-A-MAYOR                VALUE 'MX'.
003100*     POSICION RELATIVA (29:2) RESERVADO PARA USO FUTURO
003200     03  FILLER              PIC X(02)     VALUE SPACES.
003300*     POSICION RELATIVA (31:700) TABLA DE PESOS -- SOLO SE USAN
003400*     LOS PRIMEROS REQ-QUANTITY; EN CERO CUANDO REQ-METHOD = 'E'
003500     03  REQ-WEIGHTS         PIC 9(05)V99 OCCURS 100 TIMES
003600                             VALUE ZEROS.
