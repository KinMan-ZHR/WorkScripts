000100*////////////////// (ALCCTL) ////////////////////////////////////
000200************************************************
000300*     LAYOUT CONTROL DE REPARTO                 *
000400*     AREA DE TRABAJO - LARGO 51 BYTES           *
000500*     (SE IMPRIME UNA LINEA DE CONTROL POR        *
000600*      PEDIDO EN ALLOCRPT, VER WS-REG-CTLLINEA    *
000700*      DE PGM_45S-PGMALOC)                        *
000800************************************************
000900*     POSICION RELATIVA (1:8) IDENTIFICADOR DEL PEDIDO
001000 01  ALC-REG-CONTROL.
001100     03  CTL-REQ-ID          PIC X(08)     VALUE SPACES.
001200*     POSICION RELATIVA (9:13) IMPORTE TOTAL RECIBIDO
001300     03  CTL-TOTAL-IN        PIC S9(11)V99 VALUE ZEROS.
001400*     POSICION RELATIVA (22:13) SUMA DE LOS IMPORTES FINALES
001500     03  CTL-TOTAL-OUT       PIC S9(11)V99 VALUE ZEROS.
001600*     POSICION RELATIVA (35:2) OK = TOTALES COINCIDEN
001700*                              ER = PEDIDO RECHAZADO
001800     03  CTL-STATUS          PIC X(02)     VALUE SPACES.
001900         88  CTL-EST-OK                    VALUE 'OK'.
002000         88  CTL-EST-ERROR                 VALUE 'ER'.
002100*     POSICION RELATIVA (37:15) RESERVADO PARA USO FUTURO
002200     03  FILLER              PIC X(15)     VALUE SPACES.
