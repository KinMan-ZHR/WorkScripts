000100*////////////////// (RESULT) ////////////////////////////////////
000200************************************************************
000300* LAYOUT RESULTADO DE BUSQUEDA POR TRAMOS                    *
000400* KC02788.ALU9999.CURSOS.RESFILE - LARGO 44 BYTES            *
000500* LARGO FIJO, SIN FILLER -- ES EL REGISTRO DE SALIDA QUE SE   *
000600* ENTREGA AL PROCESO QUE CONSUME EL MERGE DE TRAMOS, NO LLEVA *
000700* RESERVA DE BYTES.                                          *
000800************************************************************
000900*     POSICION RELATIVA (1:10) CLAVE RESUELTA
001000 01  BUS-REG-RESULTADO.
001100     03  RES-KEY-ID          PIC 9(10)     VALUE ZEROS.
001200*     POSICION RELATIVA (11:30) VALOR DESCRIPTIVO ENCONTRADO
001300     03  RES-VALUE           PIC X(30)     VALUE SPACES.
001400*     POSICION RELATIVA (41:4) NUMERO DE TRAMO QUE LO PRODUJO
001500     03  RES-CHUNK-NO        PIC 9(04)     VALUE ZEROS.
