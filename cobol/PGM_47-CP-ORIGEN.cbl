000100*////////////////// (ORIGEN) ////////////////////////////////////
000200************************************************************
000300* LAYOUT ORIGEN DE EXTRACCION PAGINADA                       *
000400* KC02788.ALU9999.CURSOS.SRCFILE - LARGO 41 BYTES            *
000500* LARGO FIJO, SIN FILLER -- COINCIDE BYTE A BYTE CON EL       *
000600* REGISTRO DE EXPORTACION (VER PGM_47-CP-EXPORT), SON COPIA   *
000700* DIRECTA DE CAMPOS.                                         *
000800************************************************************
000900*     POSICION RELATIVA (1:10) IDENTIFICADOR DEL REGISTRO
001000 01  EXT-REG-ORIGEN.
001100     03  SRC-ID              PIC 9(10)     VALUE ZEROS.
001200*     POSICION RELATIVA (11:20) NOMBRE
001300     03  SRC-NAME            PIC X(20)     VALUE SPACES.
001400*     POSICION RELATIVA (31:11) IMPORTE
001500     03  SRC-AMOUNT          PIC S9(09)V99 VALUE ZEROS.
