000100*////////////////// (EXPORT) ////////////////////////////////////
000200************************************************************
000300* LAYOUT EXPORTACION PAGINADA                                *
000400* KC02788.ALU9999.CURSOS.EXPFILE - LARGO 41 BYTES            *
000500* LARGO FIJO, SIN FILLER -- COPIA 1 A 1 DE EXT-REG-ORIGEN.    *
000600************************************************************
000700*     POSICION RELATIVA (1:10) IDENTIFICADOR DEL REGISTRO
000800 01  EXT-REG-EXPORT.
000900     03  EXP-ID              PIC 9(10)     VALUE ZEROS.
001000*     POSICION RELATIVA (11:20) NOMBRE
001100     03  EXP-NAME            PIC X(20)     VALUE SPACES.
001200*     POSICION RELATIVA (31:11) IMPORTE
001300     03  EXP-AMOUNT          PIC S9(09)V99 VALUE ZEROS.
