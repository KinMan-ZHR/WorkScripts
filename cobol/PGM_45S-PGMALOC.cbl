000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMALOC.
000300 AUTHOR. J. RAMOS.
000400 INSTALLATION. KC02788 - SISTEMAS - LOTES DE TESORERIA.
000500 DATE-WRITTEN. 03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800
000900******************************************************************
001000*                PGMALOC  -  MOTOR DE REPARTO DE IMPORTES        *
001100*                ==========================================      *
001200*  ESTE PROGRAMA LEE PEDIDOS DE REPARTO (ALLOCIN), DONDE CADA    *
001300*  PEDIDO TRAE UN IMPORTE TOTAL A REPARTIR ENTRE N PARTES, EL    *
001400*  METODO DE REPARTO (PAREJO O PONDERADO POR PESO) Y LA          *
001500*  ESTRATEGIA A USAR PARA COLOCAR LOS CENTAVOS SOBRANTES         *
001600*  (REMANENTE) DE MANERA QUE LA SUMA DE LAS PARTES COINCIDA      *
001700*  SIEMPRE, HASTA EL CENTAVO, CON EL IMPORTE ORIGINAL.            *
001800*                                                                *
001900*  POR CADA PEDIDO SE GRABA:                                     *
002000*    - UN DETALLE POR PARTE EN ALLOCOUT (IMPORTE BASE, AJUSTE    *
002100*      POR REMANENTE E IMPORTE FINAL).                           *
002200*    - UNA LINEA DE CONTROL EN ALLOCRPT (IMPORTE RECIBIDO,       *
002300*      IMPORTE REPARTIDO Y ESTADO OK/ER).                        *
002400*  AL FINALIZAR EL ARCHIVO SE IMPRIME EN ALLOCRPT UN TRAILER     *
002500*  CON LOS TOTALES DE CORRIDA (LEIDOS, OK, EN ERROR Y LOS        *
002600*  GRANDES TOTALES DE IMPORTE RECIBIDO Y REPARTIDO).             *
002700*                                                                *
002800*  UN PEDIDO SE RECHAZA (ESTADO ER, SIN DETALLE EN ALLOCOUT)     *
002900*  CUANDO EL IMPORTE ES NEGATIVO, LA CANTIDAD DE PARTES NO ESTA  *
003000*  ENTRE 1 Y 100, O EN REPARTO PONDERADO LA SUMA DE LOS PESOS    *
003100*  DE LAS PARTES USADAS NO ES MAYOR A CERO.                      *
003200******************************************************************
003300*----------------------------------------------------------------*
003400* HISTORIAL DE CAMBIOS                                           *
003500*----------------------------------------------------------------*
003600* 14/03/1991 JRR ALTA DEL PROGRAMA - REPARTO PAREJO, SOLO         *
003700*                ESTRATEGIA SQ.                                  *
003800* 02/09/1991 JRR CR-0118 SE AGREGA REPARTO PONDERADO POR PESO     *
003900*                (METHOD = W), CON TABLA DE PESOS EN ALLOCIN.     *
004000* 21/01/1992 MLP CR-0144 SE AGREGAN ESTRATEGIAS S1 Y S2           *
004100*                (SECUENCIAL POR MENOR / POR MAYOR BASE).         *
004200* 17/06/1992 MLP CR-0151 SE AGREGAN ESTRATEGIAS C1, MN Y MX.      *
004300* 05/11/1993 JRR CR-0209 SE VALIDA PESO TOTAL > CERO EN REPARTO   *
004400*                PONDERADO; ANTES QUEDABA EN LOOP INFINITO.       *
004500* 09/03/1995 HBC CR-0266 SE AGREGA LINEA TRAILER DE TOTALES DE    *
004600*                CORRIDA AL FINAL DE ALLOCRPT.                   *
004700* 14/08/1996 HBC CR-0301 SE CORRIGE CORTE DE PAGINA DEL LISTADO   *
004800*                DE CONTROL (REIMPRESION DE TITULOS).             *
004900* 30/10/1998 DFS CR-0355 REVISION Y2K: FECHA DE PROCESO SE        *
005000*                VALIDA CON SIGLO COMPLETO; SIN IMPACTO EN        *
005100*                ESTRUCTURA DE ALLOCIN/ALLOCOUT (NO LLEVAN        *
005200*                FECHA). PROBADO CONTRA CORRIDAS CON FECHA        *
005300*                01/01/2000.                                     *
005400* 22/02/1999 DFS CR-0361 CIERRE FORMAL DE LA REVISION Y2K.        *
005500* 11/07/2001 RQO CR-0402 SE AGREGA VALIDACION DE INVARIANTE:      *
005600*                SUMA DE FINALES DEBE IGUALAR AL IMPORTE DE       *
005700*                ENTRADA; SI NO COINCIDE, ESTADO ER.              *
005800* 19/05/2004 RQO CR-0455 SE ESTANDARIZA EDICION DE IMPORTES DEL   *
005900*                LISTADO A PUNTO DECIMAL (ANTES COMA) POR         *
006000*                PEDIDO DE AUDITORIA.                            *
006100* 08/02/2012 AFG CR-0530 REVISION GENERAL; SIN CAMBIOS DE         *
006200*                FUNCIONALIDAD.                                  *
006300*----------------------------------------------------------------*
006400
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS CLASE-NUMERICA IS '0' THRU '9'
007200     UPSI-0.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700     SELECT ALLOCIN  ASSIGN DDALCEN
007800     FILE STATUS IS FS-ALCEN.
007900
008000     SELECT ALLOCOUT ASSIGN DDALCSAL
008100     FILE STATUS IS FS-ALCSAL.
008200
008300     SELECT ALLOCRPT ASSIGN DDALCRPT
008400     FILE STATUS IS FS-ALCRPT.
008500
008600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  ALLOCIN
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-ALCEN             PIC X(730).
009400
009500 FD  ALLOCOUT
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-ALCSAL            PIC X(53).
009900
010000 FD  ALLOCRPT
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-ALCRPT            PIC X(132).
010400
010500
010600 WORKING-STORAGE SECTION.
010700*========================*
010800
010900*----------- ARCHIVOS -------------------------------------------
011000 77  FS-ALCEN                PIC XX        VALUE SPACES.
011100 77  FS-ALCSAL               PIC XX        VALUE SPACES.
011200 77  FS-ALCRPT               PIC XX        VALUE SPACES.
011300
011400 77  WS-STATUS-FIN           PIC X.
011500     88  WS-FIN-LECTURA                    VALUE 'Y'.
011600     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
011700
011800 77  WS-REQ-VALIDO           PIC X         VALUE 'S'.
011900     88  WS-ES-VALIDO                      VALUE 'S'.
012000     88  WS-NO-ES-VALIDO                   VALUE 'N'.
012100
012200*----------- COPYS DE LAYOUT -------------------------------------
012300     COPY PGM45CEN.
012400*    LAYOUT PEDIDO DE REPARTO -- VER PGM_45-CP-ALCEN
012500
012600     COPY PGM45CDE.
012700*    LAYOUT DETALLE DE REPARTO -- VER PGM_45-CP-ALCDET
012800
012900     COPY PGM45CCT.
013000*    LAYOUT CONTROL DE REPARTO -- VER PGM_45-CP-ALCCTL
013100
013200*----  CONTADORES Y SUBINDICES (TODOS COMP)  ---------------------
013300 77  WS-LEIDOS               PIC 9(07) COMP VALUE ZEROS.
013400 77  WS-OK                   PIC 9(07) COMP VALUE ZEROS.
013500 77  WS-ERRORES              PIC 9(07) COMP VALUE ZEROS.
013600 77  WS-N                    PIC 9(04) COMP VALUE ZEROS.
013700 77  WS-SUBINDICE            PIC 9(04) COMP VALUE ZEROS.
013800 77  WS-SUBINDICE2           PIC 9(04) COMP VALUE ZEROS.
013900 77  WS-TEMP-IDX             PIC 9(04) COMP VALUE ZEROS.
014000 77  WS-REM-CENTAVOS         PIC S9(07) COMP VALUE ZEROS.
014100 77  WS-TOTAL-PESO           PIC S9(07)V99 COMP VALUE ZEROS.
014200
014300*----  TABLA DE PARTES DEL PEDIDO EN CURSO  -----------------------
014400 01  WS-TABLA-PARTES.
014500     03  WS-PARTE OCCURS 100 TIMES.
014600         05  WS-PARTE-BASE     PIC S9(11)V99 VALUE ZEROS.
014700         05  WS-PARTE-AJUSTE   PIC S9(03)V99 VALUE ZEROS.
014800         05  WS-PARTE-FINAL    PIC S9(11)V99 VALUE ZEROS.
014900         05  FILLER            PIC X(02)     VALUE SPACES.
015000
015100 01  WS-TABLA-ORDEN.
015200     03  WS-IDX-ORDEN  PIC 9(04) COMP OCCURS 100 TIMES
015300                       VALUE ZEROS.
015400
015500 01  WS-TABLA-RATIO.
015600     03  WS-RATIO      PIC 9V9(10) COMP OCCURS 100 TIMES
015700                       VALUE ZEROS.
015800
015900*----  IMPORTES DE TRABAJO (ZONA, COMO EN EL REGISTRO)  -----------
016000 77  WS-SUMA-BASES           PIC S9(11)V99 VALUE ZEROS.
016100 77  WS-SUMA-FINALES         PIC S9(11)V99 VALUE ZEROS.
016200 77  WS-GRAN-TOTAL-IN        PIC S9(13)V99 VALUE ZEROS.
016300 77  WS-GRAN-TOTAL-OUT       PIC S9(13)V99 VALUE ZEROS.
016400
016500 77  WS-REMANENTE            PIC S9(05)V99 VALUE ZEROS.
016600*---- VISTA EN ENTERO + CENTAVOS DEL REMANENTE (REDEFINES 1) ------
016700 01  WS-REM-VISTA REDEFINES WS-REMANENTE.
016800     03  WS-REM-ENTERO       PIC S9(05).
016900     03  WS-REM-DECIMAL      PIC 9(02).
017000
017100*----  FECHA DE PROCESO  ------------------------------------------
017200 01  WS-FECHA.
017300     03  WS-FECHA-AA        PIC 99         VALUE ZEROS.
017400     03  WS-FECHA-MM        PIC 99         VALUE ZEROS.
017500     03  WS-FECHA-DD        PIC 99         VALUE ZEROS.
017600*---- VISTA NUMERICA DE LA FECHA (REDEFINES 2) --------------------
017700 01  WS-FECHA-NUM REDEFINES WS-FECHA
017800                       PIC 9(06).
017900
018000*---- IMPORTE DE DIAGNOSTICO, VISTA ENTERO/CENTAVOS (REDEFINES 3) -
018100 77  WS-DIAG-TOTAL           PIC S9(11)V99 VALUE ZEROS.
018200 01  WS-DIAG-TOTAL-R REDEFINES WS-DIAG-TOTAL.
018300     03  WS-DIAG-ENTERO      PIC S9(11).
018400     03  WS-DIAG-DECIMAL     PIC 9(02).
018500
018600*----------- IMPRESION -------------------------------------------
018700 77  IMP-PIPE                PIC X(03)      VALUE ' | '.
018800 77  IMP-LINE                PIC X(132)     VALUE ALL '='.
018900 77  IMP-CUENTA-LINEA        PIC 9(02) COMP  VALUE ZEROS.
019000 77  IMP-CUENTA-PAGINA       PIC 9(02) COMP  VALUE 01.
019100 77  IMP-PAG-IMP             PIC Z9         VALUE ZEROS.
019200 77  IMP-MM-TIT              PIC Z9         VALUE ZEROS.
019300 77  IMP-DD-TIT              PIC Z9         VALUE ZEROS.
019400 77  IMP-AA-TIT              PIC 99         VALUE ZEROS.
019500
019600*----   TITULO   --------------------------------------------------
019700 01  IMP-TITULO.
019800     03  FILLER             PIC X(05)      VALUE SPACES.
019900     03  FILLER             PIC X(45)      VALUE
020000         'INFORME DE REPARTO DE IMPORTES - ALLOCRPT'.
020100     03  FILLER             PIC X(05)      VALUE SPACES.
020200     03  IMP-MM-TIT-O       PIC Z9         VALUE ZEROS.
020300     03  FILLER             PIC X          VALUE '/'.
020400     03  IMP-DD-TIT-O       PIC Z9         VALUE ZEROS.
020500     03  FILLER             PIC X          VALUE '/'.
020600     03  FILLER             PIC 99         VALUE 20.
020700     03  IMP-AA-TIT-O       PIC 99         VALUE ZEROS.
020800     03  FILLER             PIC X(04)      VALUE SPACES.
020900     03  FILLER             PIC X(15)      VALUE
021000         'NUMERO PAGINA: '.
021100     03  IMP-PAG-IMP-O      PIC Z9         VALUE ZEROS.
021200     03  FILLER             PIC X(46)      VALUE SPACES.
021300
021400*----   SUBTITULO   ------------------------------------------
021500 01  IMP-SUBTITULO.
021600     03  FILLER             PIC X(03)  VALUE ' | '.
021700     03  FILLER             PIC X(22)  VALUE 'ID DEL PEDIDO'.
021800     03  FILLER             PIC X(03)  VALUE ' | '.
021900     03  FILLER             PIC X(20)  VALUE 'IMPORTE RECIBIDO'.
022000     03  FILLER             PIC X(03)  VALUE ' | '.
022100     03  FILLER             PIC X(20)  VALUE 'IMPORTE REPARTIDO'.
022200     03  FILLER             PIC X(03)  VALUE ' | '.
022300     03  FILLER             PIC X(10)  VALUE 'ESTADO'.
022400     03  FILLER             PIC X(03)  VALUE ' | '.
022500     03  FILLER             PIC X(45)  VALUE SPACES.
022600
022700*----   LINEA DE CONTROL POR PEDIDO   --------------------------
022800 01  WS-REG-CTLLINEA.
022900     03  FILLER             PIC X(03)  VALUE ' | '.
023000     03  WS-ID-IMP          PIC X(08)  VALUE SPACES.
023100     03  FILLER             PIC X(14)  VALUE SPACES.
023200     03  FILLER             PIC X(03)  VALUE ' | '.
023300     03  WS-TOTIN-IMP       PIC -ZZZZZZZZZ9.99.
023400     03  FILLER             PIC X(06)  VALUE SPACES.
023500     03  FILLER             PIC X(03)  VALUE ' | '.
023600     03  WS-TOTOUT-IMP      PIC -ZZZZZZZZZ9.99.
023700     03  FILLER             PIC X(06)  VALUE SPACES.
023800     03  FILLER             PIC X(03)  VALUE ' | '.
023900     03  WS-STATUS-IMP      PIC X(02)  VALUE SPACES.
024000     03  FILLER             PIC X(08)  VALUE SPACES.
024100     03  FILLER             PIC X(03)  VALUE ' | '.
024200     03  FILLER             PIC X(45)  VALUE SPACES.
024300
024400*----   TRAILER DE CANTIDADES / IMPORTES   ----------------------
024500 01  IMP-TRAILER-CANT.
024600     03  FILLER             PIC X(10)  VALUE SPACES.
024700     03  IMP-ETIQ-CANT-TR   PIC X(30)  VALUE SPACES.
024800     03  IMP-VALOR-CANT-TR  PIC ZZZZZ9.
024900     03  FILLER             PIC X(86)  VALUE SPACES.
025000
025100 01  IMP-TRAILER-IMPORTE.
025200     03  FILLER             PIC X(10)  VALUE SPACES.
025300     03  IMP-ETIQ-IMP-TR    PIC X(30)  VALUE SPACES.
025400     03  IMP-VALOR-IMP-TR   PIC -ZZZZZZZZZ9.99.
025500     03  FILLER             PIC X(78)  VALUE SPACES.
025600
025700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025800 PROCEDURE DIVISION.
025900
026000 MAIN-PROGRAM-I.
026100
026200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
026300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
026400                                 UNTIL WS-FIN-LECTURA
026500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
026600
026700 MAIN-PROGRAM-F. GOBACK.
026800
026900
027000*-----------------------------------------------------------------
027100 1000-INICIO-I.
027200
027300     ACCEPT WS-FECHA FROM DATE
027400     DISPLAY 'PGMALOC - REPARTO DE IMPORTES - FECHA: ' WS-FECHA-NUM
027500     MOVE WS-FECHA-AA TO IMP-AA-TIT-O
027600     MOVE WS-FECHA-MM TO IMP-MM-TIT-O
027700     MOVE WS-FECHA-DD TO IMP-DD-TIT-O
027800     SET WS-NO-FIN-LECTURA TO TRUE
027900     SET WS-ES-VALIDO      TO TRUE
028000
028100     OPEN INPUT  ALLOCIN
028200     IF FS-ALCEN IS NOT EQUAL '00' THEN
028300        DISPLAY '* ERROR EN OPEN ALLOCIN = ' FS-ALCEN
028400        MOVE 9999 TO RETURN-CODE
028500        SET WS-FIN-LECTURA TO TRUE
028600     END-IF
028700
028800     OPEN OUTPUT ALLOCOUT
028900     IF FS-ALCSAL IS NOT EQUAL '00' THEN
029000        DISPLAY '* ERROR EN OPEN ALLOCOUT = ' FS-ALCSAL
029100        MOVE 9999 TO RETURN-CODE
029200        SET WS-FIN-LECTURA TO TRUE
029300     END-IF
029400
029500     OPEN OUTPUT ALLOCRPT
029600     IF FS-ALCRPT IS NOT EQUAL '00' THEN
029700        DISPLAY '* ERROR EN OPEN ALLOCRPT = ' FS-ALCRPT
029800        MOVE 9999 TO RETURN-CODE
029900        SET WS-FIN-LECTURA TO TRUE
030000     END-IF
030100
030200     IF NOT WS-FIN-LECTURA THEN
030300        PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
030400        PERFORM 2100-LEER-I THRU 2100-LEER-F
030500     END-IF.
030600
030700 1000-INICIO-F. EXIT.
030800
030900
031000*-----------------------------------------------------------------
031100 2000-PROCESO-I.
031200
031300     PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
031400
031500     IF WS-ES-VALIDO THEN
031600        PERFORM 3000-CALCULAR-I     THRU 3000-CALCULAR-F
031700        PERFORM 4000-GRABAR-DETALLE-I THRU 4000-GRABAR-DETALLE-F
031800     ELSE
031900        MOVE REQ-ID              TO CTL-REQ-ID
032000        MOVE REQ-TOTAL-AMOUNT    TO CTL-TOTAL-IN
032100        MOVE ZEROS               TO CTL-TOTAL-OUT
032200        SET  CTL-EST-ERROR       TO TRUE
032300     END-IF
032400
032500     PERFORM 4100-GRABAR-CONTROL-I THRU 4100-GRABAR-CONTROL-F
032600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
032700
032800 2000-PROCESO-F. EXIT.
032900
033000
033100*---- LECTURA DE UN PEDIDO DE ALLOCIN  ----------------------------
033200 2100-LEER-I.
033300
033400     READ ALLOCIN INTO ALC-REG-ENTRADA
033500
033600     EVALUATE FS-ALCEN
033700        WHEN '00'
033800           ADD 1 TO WS-LEIDOS
033900           CONTINUE
034000        WHEN '10'
034100           SET WS-FIN-LECTURA TO TRUE
034200        WHEN OTHER
034300           DISPLAY '*ERROR EN LECTURA ALLOCIN : ' FS-ALCEN
034400           MOVE 9999 TO RETURN-CODE
034500           SET WS-FIN-LECTURA TO TRUE
034600     END-EVALUATE.
034700
034800 2100-LEER-F. EXIT.
034900
035000
035100*---- VALIDACION DEL PEDIDO EN CURSO  -----------------------------
035200 2200-VALIDAR-I.
035300
035400     SET WS-ES-VALIDO TO TRUE
035500     MOVE ZEROS TO WS-TOTAL-PESO
035600
035700     IF REQ-TOTAL-AMOUNT IS LESS THAN ZERO THEN
035800        SET WS-NO-ES-VALIDO TO TRUE
035900     END-IF
036000
036100     IF REQ-QUANTITY IS LESS THAN 1 OR
036200        REQ-QUANTITY IS GREATER THAN 100 THEN
036300        SET WS-NO-ES-VALIDO TO TRUE
036400     END-IF
036500
036600     IF WS-ES-VALIDO AND REQ-MET-PESADO THEN
036700        MOVE REQ-QUANTITY TO WS-N
036800        PERFORM 2210-SUMAR-PESOS-I THRU 2210-SUMAR-PESOS-F
036900           VARYING WS-SUBINDICE FROM 1 BY 1
037000           UNTIL WS-SUBINDICE IS GREATER THAN WS-N
037100        IF WS-TOTAL-PESO IS NOT GREATER THAN ZERO THEN
037200           SET WS-NO-ES-VALIDO TO TRUE
037300        END-IF
037400     END-IF.
037500
037600 2200-VALIDAR-F. EXIT.
037700
037800 2210-SUMAR-PESOS-I.
037900
038000     ADD REQ-WEIGHTS(WS-SUBINDICE) TO WS-TOTAL-PESO.
038100
038200 2210-SUMAR-PESOS-F. EXIT.
038300
038400
038500*---- CALCULO DE BASES, REMANENTE Y REPARTO DEL REMANENTE  --------
038600 3000-CALCULAR-I.
038700
038800     MOVE REQ-QUANTITY TO WS-N
038900     MOVE ZEROS TO WS-SUMA-BASES WS-SUMA-FINALES
039000
039100     IF REQ-MET-PAREJO THEN
039200        PERFORM 3100-CALC-PAREJO-I THRU 3100-CALC-PAREJO-F
039300     ELSE
039400        PERFORM 3200-CALC-PESADO-I THRU 3200-CALC-PESADO-F
039500     END-IF
039600
039700     PERFORM 3010-SUMAR-BASES-I THRU 3010-SUMAR-BASES-F
039800        VARYING WS-SUBINDICE FROM 1 BY 1
039900        UNTIL WS-SUBINDICE IS GREATER THAN WS-N
040000
040100     COMPUTE WS-REMANENTE = REQ-TOTAL-AMOUNT - WS-SUMA-BASES
040200
040300     PERFORM 3300-REPARTIR-I THRU 3300-REPARTIR-F
040400
040500     PERFORM 3020-ARMAR-FINALES-I THRU 3020-ARMAR-FINALES-F
040600        VARYING WS-SUBINDICE FROM 1 BY 1
040700        UNTIL WS-SUBINDICE IS GREATER THAN WS-N
040800
040900     MOVE REQ-ID           TO CTL-REQ-ID
041000     MOVE REQ-TOTAL-AMOUNT TO CTL-TOTAL-IN
041100     MOVE WS-SUMA-FINALES  TO CTL-TOTAL-OUT
041200     IF WS-SUMA-FINALES IS EQUAL TO REQ-TOTAL-AMOUNT THEN
041300        SET CTL-EST-OK    TO TRUE
041400     ELSE
041500        COMPUTE WS-DIAG-TOTAL = REQ-TOTAL-AMOUNT - WS-SUMA-FINALES
041600        DISPLAY '*ERROR INVARIANTE PEDIDO ' REQ-ID
041700           ' DIFERENCIA: ' WS-DIAG-ENTERO '.' WS-DIAG-DECIMAL
041800        SET CTL-EST-ERROR TO TRUE
041900     END-IF.
042000
042100 3000-CALCULAR-F. EXIT.
042200
042300 3010-SUMAR-BASES-I.
042400
042500     ADD WS-PARTE-BASE(WS-SUBINDICE) TO WS-SUMA-BASES.
042600
042700 3010-SUMAR-BASES-F. EXIT.
042800
042900 3020-ARMAR-FINALES-I.
043000
043100     COMPUTE WS-PARTE-FINAL(WS-SUBINDICE) =
043200           WS-PARTE-BASE(WS-SUBINDICE) +
043300           WS-PARTE-AJUSTE(WS-SUBINDICE)
043400     ADD WS-PARTE-FINAL(WS-SUBINDICE) TO WS-SUMA-FINALES.
043500
043600 3020-ARMAR-FINALES-F. EXIT.
043700
043800
043900*---- REPARTO PAREJO (METHOD = E)  --------------------------------
044000 3100-CALC-PAREJO-I.
044100
044200     PERFORM 3110-CALC-PAREJO-LOOP-I THRU 3110-CALC-PAREJO-LOOP-F
044300        VARYING WS-SUBINDICE FROM 1 BY 1
044400        UNTIL WS-SUBINDICE IS GREATER THAN WS-N.
044500
044600 3100-CALC-PAREJO-F. EXIT.
044700
044800 3110-CALC-PAREJO-LOOP-I.
044900
045000     COMPUTE WS-PARTE-BASE(WS-SUBINDICE) =
045100           REQ-TOTAL-AMOUNT / WS-N.
045200
045300 3110-CALC-PAREJO-LOOP-F. EXIT.
045400
045500
045600*---- REPARTO PONDERADO POR PESO (METHOD = W)  --------------------
045700* LA RATIO DE CADA PARTE SE CALCULA A 10 DECIMALES POR REDONDEO,
045800* Y LA BASE DE CADA PARTE SE TRUNCA A 2 DECIMALES; EL REMANENTE
045900* QUE ABSORBE EL REDONDEO SE REPARTE EN 3300-REPARTIR-I.
046000 3200-CALC-PESADO-I.
046100
046200     PERFORM 3210-CALC-RATIO-I THRU 3210-CALC-RATIO-F
046300        VARYING WS-SUBINDICE FROM 1 BY 1
046400        UNTIL WS-SUBINDICE IS GREATER THAN WS-N
046500
046600     PERFORM 3220-CALC-BASE-PESADO-I THRU 3220-CALC-BASE-PESADO-F
046700        VARYING WS-SUBINDICE FROM 1 BY 1
046800        UNTIL WS-SUBINDICE IS GREATER THAN WS-N.
046900
047000 3200-CALC-PESADO-F. EXIT.
047100
047200 3210-CALC-RATIO-I.
047300
047400     COMPUTE WS-RATIO(WS-SUBINDICE) ROUNDED =
047500           REQ-WEIGHTS(WS-SUBINDICE) / WS-TOTAL-PESO.
047600
047700 3210-CALC-RATIO-F. EXIT.
047800
047900 3220-CALC-BASE-PESADO-I.
048000
048100     COMPUTE WS-PARTE-BASE(WS-SUBINDICE) =
048200           REQ-TOTAL-AMOUNT * WS-RATIO(WS-SUBINDICE).
048300
048400 3220-CALC-BASE-PESADO-F. EXIT.
048500
048600
048700*---- REPARTO DEL REMANENTE SEGUN ESTRATEGIA  ---------------------
048800 3300-REPARTIR-I.
048900
049000     EVALUATE TRUE
049100        WHEN REQ-REM-SECUENCIAL
049200           PERFORM 3370-ARMAR-ORDEN-NATURAL-I
049300              THRU 3370-ARMAR-ORDEN-NATURAL-F
049400           PERFORM 3360-DAR-CENTAVOS-I THRU 3360-DAR-CENTAVOS-F
049500        WHEN REQ-REM-SEC-MENOR
049600           PERFORM 3310-ORDENAR-ASC-I  THRU 3310-ORDENAR-ASC-F
049700           PERFORM 3360-DAR-CENTAVOS-I THRU 3360-DAR-CENTAVOS-F
049800        WHEN REQ-REM-SEC-MAYOR
049900           PERFORM 3320-ORDENAR-DESC-I THRU 3320-ORDENAR-DESC-F
050000           PERFORM 3360-DAR-CENTAVOS-I THRU 3360-DAR-CENTAVOS-F
050100        WHEN REQ-REM-CONCENTRA
050200           PERFORM 3330-REPARTO-C1-I   THRU 3330-REPARTO-C1-F
050300        WHEN REQ-REM-A-MENOR
050400           PERFORM 3340-REPARTO-MN-I   THRU 3340-REPARTO-MN-F
050500        WHEN REQ-REM-A-MAYOR
050600           PERFORM 3350-REPARTO-MX-I   THRU 3350-REPARTO-MX-F
050700        WHEN OTHER
050800           CONTINUE
050900     END-EVALUATE.
051000
051100 3300-REPARTIR-F. EXIT.
051200
051300*---- ORDEN NATURAL 1..N (ESTRATEGIA SQ) --------------------------
051400 3370-ARMAR-ORDEN-NATURAL-I.
051500
051600     PERFORM 3371-ARMAR-ORDEN-LOOP-I THRU 3371-ARMAR-ORDEN-LOOP-F
051700        VARYING WS-SUBINDICE FROM 1 BY 1
051800        UNTIL WS-SUBINDICE IS GREATER THAN WS-N.
051900
052000 3370-ARMAR-ORDEN-NATURAL-F. EXIT.
052100
052200 3371-ARMAR-ORDEN-LOOP-I.
052300
052400     MOVE WS-SUBINDICE TO WS-IDX-ORDEN(WS-SUBINDICE).
052500
052600 3371-ARMAR-ORDEN-LOOP-F. EXIT.
052700
052800*---- ORDEN ASCENDENTE POR BASE, ESTABLE (ESTRATEGIA S1) ----------
052900 3310-ORDENAR-ASC-I.
053000
053100     PERFORM 3370-ARMAR-ORDEN-NATURAL-I
053200        THRU 3370-ARMAR-ORDEN-NATURAL-F
053300     PERFORM 3312-BURBUJA-ASC-I THRU 3312-BURBUJA-ASC-F
053400        VARYING WS-SUBINDICE FROM 1 BY 1
053500           UNTIL WS-SUBINDICE IS GREATER THAN WS-N
053600        AFTER WS-SUBINDICE2 FROM 1 BY 1
053700           UNTIL WS-SUBINDICE2 IS GREATER THAN WS-N - WS-SUBINDICE.
053800
053900 3310-ORDENAR-ASC-F. EXIT.
054000
054100 3312-BURBUJA-ASC-I.
054200
054300     IF WS-PARTE-BASE(WS-IDX-ORDEN(WS-SUBINDICE2)) IS GREATER THAN
054400        WS-PARTE-BASE(WS-IDX-ORDEN(WS-SUBINDICE2 + 1)) THEN
054500        MOVE WS-IDX-ORDEN(WS-SUBINDICE2)     TO WS-TEMP-IDX
054600        MOVE WS-IDX-ORDEN(WS-SUBINDICE2 + 1) TO
054700             WS-IDX-ORDEN(WS-SUBINDICE2)
054800        MOVE WS-TEMP-IDX TO WS-IDX-ORDEN(WS-SUBINDICE2 + 1)
054900     END-IF.
055000
055100 3312-BURBUJA-ASC-F. EXIT.
055200
055300*---- ORDEN DESCENDENTE POR BASE, ESTABLE (ESTRATEGIA S2) ---------
055400 3320-ORDENAR-DESC-I.
055500
055600     PERFORM 3370-ARMAR-ORDEN-NATURAL-I
055700        THRU 3370-ARMAR-ORDEN-NATURAL-F
055800     PERFORM 3322-BURBUJA-DESC-I THRU 3322-BURBUJA-DESC-F
055900        VARYING WS-SUBINDICE FROM 1 BY 1
056000           UNTIL WS-SUBINDICE IS GREATER THAN WS-N
056100        AFTER WS-SUBINDICE2 FROM 1 BY 1
056200           UNTIL WS-SUBINDICE2 IS GREATER THAN WS-N - WS-SUBINDICE.
056300
056400 3320-ORDENAR-DESC-F. EXIT.
056500
056600 3322-BURBUJA-DESC-I.
056700
056800     IF WS-PARTE-BASE(WS-IDX-ORDEN(WS-SUBINDICE2)) IS LESS THAN
056900        WS-PARTE-BASE(WS-IDX-ORDEN(WS-SUBINDICE2 + 1)) THEN
057000        MOVE WS-IDX-ORDEN(WS-SUBINDICE2)     TO WS-TEMP-IDX
057100        MOVE WS-IDX-ORDEN(WS-SUBINDICE2 + 1) TO
057200             WS-IDX-ORDEN(WS-SUBINDICE2)
057300        MOVE WS-TEMP-IDX TO WS-IDX-ORDEN(WS-SUBINDICE2 + 1)
057400     END-IF.
057500
057600 3322-BURBUJA-DESC-F. EXIT.
057700
057800*---- DISTRIBUYE 0,01 POR PARTE EN EL ORDEN DE WS-IDX-ORDEN  ------
057900* USADA POR LAS ESTRATEGIAS SQ, S1 Y S2.
058000 3360-DAR-CENTAVOS-I.
058100
058200     COMPUTE WS-REM-CENTAVOS =
058300           (WS-REM-ENTERO * 100) + WS-REM-DECIMAL
058400     PERFORM 3361-DAR-UN-CENTAVO-I THRU 3361-DAR-UN-CENTAVO-F
058500        VARYING WS-SUBINDICE FROM 1 BY 1
058600        UNTIL WS-SUBINDICE IS GREATER THAN WS-REM-CENTAVOS
058700           OR WS-SUBINDICE IS GREATER THAN WS-N.
058800
058900 3360-DAR-CENTAVOS-F. EXIT.
059000
059100 3361-DAR-UN-CENTAVO-I.
059200
059300     MOVE WS-IDX-ORDEN(WS-SUBINDICE) TO WS-SUBINDICE2
059400     ADD 0.01 TO WS-PARTE-AJUSTE(WS-SUBINDICE2).
059500
059600 3361-DAR-UN-CENTAVO-F. EXIT.
059700
059800*---- TODO EL REMANENTE A LA PRIMERA PARTE (ESTRATEGIA C1) --------
059900 3330-REPARTO-C1-I.
060000
060100     ADD WS-REMANENTE TO WS-PARTE-AJUSTE(1).
060200
060300 3330-REPARTO-C1-F. EXIT.
060400
060500*---- TODO EL REMANENTE A LA PARTE DE MENOR BASE (ESTRATEGIA MN) --
060600 3340-REPARTO-MN-I.
060700
060800     IF WS-REMANENTE IS GREATER THAN ZERO THEN
060900        MOVE 1 TO WS-SUBINDICE2
061000        PERFORM 3341-BUSCAR-MENOR-I THRU 3341-BUSCAR-MENOR-F
061100           VARYING WS-SUBINDICE FROM 2 BY 1
061200           UNTIL WS-SUBINDICE IS GREATER THAN WS-N
061300        ADD WS-REMANENTE TO WS-PARTE-AJUSTE(WS-SUBINDICE2)
061400     END-IF.
061500
061600 3340-REPARTO-MN-F. EXIT.
061700
061800 3341-BUSCAR-MENOR-I.
061900
062000     IF WS-PARTE-BASE(WS-SUBINDICE) IS LESS THAN
062100        WS-PARTE-BASE(WS-SUBINDICE2) THEN
062200        MOVE WS-SUBINDICE TO WS-SUBINDICE2
062300     END-IF.
062400
062500 3341-BUSCAR-MENOR-F. EXIT.
062600
062700*---- TODO EL REMANENTE A LA PARTE DE MAYOR BASE (ESTRATEGIA MX) --
062800 3350-REPARTO-MX-I.
062900
063000     IF WS-REMANENTE IS GREATER THAN ZERO THEN
063100        MOVE 1 TO WS-SUBINDICE2
063200        PERFORM 3351-BUSCAR-MAYOR-I THRU 3351-BUSCAR-MAYOR-F
063300           VARYING WS-SUBINDICE FROM 2 BY 1
063400           UNTIL WS-SUBINDICE IS GREATER THAN WS-N
063500        ADD WS-REMANENTE TO WS-PARTE-AJUSTE(WS-SUBINDICE2)
063600     END-IF.
063700
063800 3350-REPARTO-MX-F. EXIT.
063900
064000 3351-BUSCAR-MAYOR-I.
064100
064200     IF WS-PARTE-BASE(WS-SUBINDICE) IS GREATER THAN
064300        WS-PARTE-BASE(WS-SUBINDICE2) THEN
064400        MOVE WS-SUBINDICE TO WS-SUBINDICE2
064500     END-IF.
064600
064700 3351-BUSCAR-MAYOR-F. EXIT.
064800
064900
065000*---- GRABACION DE LOS DETALLES DEL PEDIDO EN ALLOCOUT  -----------
065100 4000-GRABAR-DETALLE-I.
065200
065300     PERFORM 4010-GRABAR-DETALLE-LOOP-I
065400        THRU 4010-GRABAR-DETALLE-LOOP-F
065500        VARYING WS-SUBINDICE FROM 1 BY 1
065600        UNTIL WS-SUBINDICE IS GREATER THAN WS-N
065700           OR WS-FIN-LECTURA.
065800
065900 4000-GRABAR-DETALLE-F. EXIT.
066000
066100 4010-GRABAR-DETALLE-LOOP-I.
066200
066300     MOVE REQ-ID                          TO DET-REQ-ID
066400     MOVE WS-SUBINDICE                    TO DET-SEQ
066500     MOVE WS-PARTE-BASE(WS-SUBINDICE)      TO DET-BASE-AMOUNT
066600     MOVE WS-PARTE-AJUSTE(WS-SUBINDICE)    TO DET-ADJUSTMENT
066700     MOVE WS-PARTE-FINAL(WS-SUBINDICE)     TO DET-FINAL-AMOUNT
066800
066900     WRITE REG-ALCSAL FROM ALC-REG-DETALLE
067000     IF FS-ALCSAL IS NOT EQUAL '00' THEN
067100        DISPLAY '* ERROR EN WRITE ALLOCOUT = ' FS-ALCSAL
067200        MOVE 9999 TO RETURN-CODE
067300        SET WS-FIN-LECTURA TO TRUE
067400     END-IF.
067500
067600 4010-GRABAR-DETALLE-LOOP-F. EXIT.
067700
067800
067900*---- LINEA DE CONTROL DEL PEDIDO EN ALLOCRPT  --------------------
068000 4100-GRABAR-CONTROL-I.
068100
068200     IF IMP-CUENTA-LINEA IS GREATER THAN 50 THEN
068300        PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
068400     END-IF
068500
068600     MOVE CTL-REQ-ID      TO WS-ID-IMP
068700     MOVE CTL-TOTAL-IN    TO WS-TOTIN-IMP
068800     MOVE CTL-TOTAL-OUT   TO WS-TOTOUT-IMP
068900     MOVE CTL-STATUS      TO WS-STATUS-IMP
069000
069100     WRITE REG-ALCRPT FROM WS-REG-CTLLINEA AFTER 1
069200     IF FS-ALCRPT IS NOT EQUAL '00' THEN
069300        DISPLAY '* ERROR EN WRITE ALLOCRPT = ' FS-ALCRPT
069400        MOVE 9999 TO RETURN-CODE
069500        SET WS-FIN-LECTURA TO TRUE
069600     END-IF
069700     ADD 1 TO IMP-CUENTA-LINEA
069800
069900     IF CTL-EST-OK THEN
070000        ADD 1 TO WS-OK
070100     ELSE
070200        ADD 1 TO WS-ERRORES
070300     END-IF
070400
070500     ADD CTL-TOTAL-IN  TO WS-GRAN-TOTAL-IN
070600     ADD CTL-TOTAL-OUT TO WS-GRAN-TOTAL-OUT.
070700
070800 4100-GRABAR-CONTROL-F. EXIT.
070900
071000
071100*---- TITULOS Y SUBTITULOS DEL LISTADO DE CONTROL  ----------------
071200 6500-IMPRIMIR-TITULOS-I.
071300
071400     MOVE IMP-CUENTA-PAGINA TO IMP-PAG-IMP-O
071500     MOVE 1 TO IMP-CUENTA-LINEA
071600     ADD  1 TO IMP-CUENTA-PAGINA
071700
071800     WRITE REG-ALCRPT FROM IMP-TITULO AFTER PAGE
071900     WRITE REG-ALCRPT FROM IMP-SUBTITULO AFTER 1
072000     WRITE REG-ALCRPT FROM IMP-LINE AFTER 1
072100
072200     IF FS-ALCRPT IS NOT EQUAL '00' THEN
072300        DISPLAY '* ERROR EN WRITE ALLOCRPT = ' FS-ALCRPT
072400        MOVE 9999 TO RETURN-CODE
072500        SET WS-FIN-LECTURA TO TRUE
072600     END-IF.
072700
072800 6500-IMPRIMIR-TITULOS-F. EXIT.
072900
073000
073100*-------------------------------------------------------------
073200 9999-FINAL-I.
073300
073400     MOVE 'PEDIDOS LEIDOS..............: '  TO IMP-ETIQ-CANT-TR
073500     MOVE WS-LEIDOS                          TO IMP-VALOR-CANT-TR
073600     WRITE REG-ALCRPT FROM IMP-TRAILER-CANT AFTER 1
073700
073800     MOVE 'PEDIDOS OK...................: '  TO IMP-ETIQ-CANT-TR
073900     MOVE WS-OK                               TO IMP-VALOR-CANT-TR
074000     WRITE REG-ALCRPT FROM IMP-TRAILER-CANT AFTER 1
074100
074200     MOVE 'PEDIDOS EN ERROR.............: '  TO IMP-ETIQ-CANT-TR
074300     MOVE WS-ERRORES                          TO IMP-VALOR-CANT-TR
074400     WRITE REG-ALCRPT FROM IMP-TRAILER-CANT AFTER 1
074500
074600     MOVE 'GRAN TOTAL IMPORTE RECIBIDO..: '  TO IMP-ETIQ-IMP-TR
074700     MOVE WS-GRAN-TOTAL-IN                    TO IMP-VALOR-IMP-TR
074800     WRITE REG-ALCRPT FROM IMP-TRAILER-IMPORTE AFTER 1
074900
075000     MOVE 'GRAN TOTAL IMPORTE REPARTIDO.: '  TO IMP-ETIQ-IMP-TR
075100     MOVE WS-GRAN-TOTAL-OUT                   TO IMP-VALOR-IMP-TR
075200     WRITE REG-ALCRPT FROM IMP-TRAILER-IMPORTE AFTER 1
075300
075400     DISPLAY '**********************************************'
075500     DISPLAY 'PEDIDOS LEIDOS  : ' WS-LEIDOS
075600     DISPLAY 'PEDIDOS OK      : ' WS-OK
075700     DISPLAY 'PEDIDOS ERROR   : ' WS-ERRORES
075800
075900     CLOSE ALLOCIN
076000     IF FS-ALCEN IS NOT EQUAL '00' THEN
076100        DISPLAY '* ERROR EN CLOSE ALLOCIN = ' FS-ALCEN
076200        MOVE 9999 TO RETURN-CODE
076300     END-IF
076400
076500     CLOSE ALLOCOUT
076600     IF FS-ALCSAL IS NOT EQUAL '00' THEN
076700        DISPLAY '* ERROR EN CLOSE ALLOCOUT = ' FS-ALCSAL
076800        MOVE 9999 TO RETURN-CODE
076900     END-IF
077000
077100     CLOSE ALLOCRPT
077200     IF FS-ALCRPT IS NOT EQUAL '00' THEN
077300        DISPLAY '* ERROR EN CLOSE ALLOCRPT = ' FS-ALCRPT
077400        MOVE 9999 TO RETURN-CODE
077500     END-IF.
077600
077700 9999-FINAL-F. EXIT.
