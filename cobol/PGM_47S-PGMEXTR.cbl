000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMEXTR.
000300 AUTHOR. R. QUIROGA OLMOS.
000400 INSTALLATION. KC02788 - SISTEMAS - LOTES DE TESORERIA.
000500 DATE-WRITTEN. 11/05/1994.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800
000900******************************************************************
001000*             PGMEXTR  -  EXTRACCION PAGINADA DE REGISTROS       *
001100*             ================================================  *
001200*  ESTE PROGRAMA LEE SRCFILE EN PAGINAS DE TAMANO FIJO           *
001300*  (WS-PAGE-SIZE), CONVIERTE CADA REGISTRO LEIDO A FORMATO DE    *
001400*  EXPORTACION (COPIA DIRECTA DE CAMPOS, NO HAY TRANSFORMACION   *
001500*  DE NEGOCIO) Y LO GRABA EN EXPFILE, ACUMULANDO CANTIDAD E      *
001600*  IMPORTE TOTAL.                                                *
001700*                                                                *
001800*  SE SIGUE LEYENDO MIENTRAS LA ULTIMA PAGINA LEIDA HAYA VENIDO  *
001900*  COMPLETA (WS-PAGE-SIZE REGISTROS); EN CUANTO SE LEE UNA       *
002000*  PAGINA CORTA O VACIA SE DA POR TERMINADA LA EXTRACCION.       *
002100*                                                                *
002200*  SI FALLA CUALQUIER PASO (APERTURA, LECTURA O GRABACION) LA    *
002300*  CORRIDA SE ABORTA CON RETURN-CODE 9999; EL JCL DEL PASO DEBE  *
002400*  TENER DISP=(NEW,CATLG,DELETE) PARA QUE EXPFILE NO QUEDE       *
002500*  CATALOGADO SI EL PASO TERMINO MAL.                           *
002600******************************************************************
002700*----------------------------------------------------------------*
002800* HISTORIAL DE CAMBIOS                                           *
002900*----------------------------------------------------------------*
003000* 11/05/1994 RQO ALTA DEL PROGRAMA.                               *
003100* 02/03/1996 HBC CR-0277 SE PARAMETRIZA EL TAMANO DE PAGINA EN    *
003200*                WORKING-STORAGE (ANTES VENIA FIJO EN 10000).    *
003300* 14/10/1998 DFS CR-0349 REVISION Y2K: NO HAY CAMPOS DE FECHA EN  *
003400*                SRCFILE/EXPFILE; SOLO SE MUESTRA LA FECHA DE    *
003500*                PROCESO EN PANTALLA CON ANIO COMPLETO.          *
003600* 09/02/1999 DFS CR-0359 CIERRE DE LA REVISION Y2K.               *
003700* 21/07/2005 RQO CR-0468 SE ACLARA QUE LA ULTIMA PAGINA PUEDE     *
003800*                VENIR VACIA (ARCHIVO DE ORIGEN SIN REGISTROS)    *
003900*                Y ESO NO ES ERROR, TERMINA LA CORRIDA NORMAL.   *
004000*----------------------------------------------------------------*
004100
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS CLASE-NUMERICA IS '0' THRU '9'
004900     UPSI-0.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT SRCFILE ASSIGN DDORIGEN
005500     FILE STATUS IS FS-ORIGEN.
005600
005700     SELECT EXPFILE ASSIGN DDEXPORT
005800     FILE STATUS IS FS-EXPORT.
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  SRCFILE
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-ORIGEN            PIC X(41).
006800
006900 FD  EXPFILE
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-EXPORT            PIC X(41).
007300
007400
007500 WORKING-STORAGE SECTION.
007600*========================*
007700
007800*----------- ARCHIVOS -------------------------------------------
007900 77  FS-ORIGEN               PIC XX        VALUE SPACES.
008000 77  FS-EXPORT               PIC XX        VALUE SPACES.
008100
008200 77  WS-STATUS-LECTURA       PIC X.
008300     88  WS-FIN-LECTURA                    VALUE 'Y'.
008400     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
008500
008600 77  WS-STATUS-PAGINAS       PIC X.
008700     88  WS-FIN-PAGINAS                    VALUE 'Y'.
008800     88  WS-NO-FIN-PAGINAS                 VALUE 'N'.
008900
009000 77  WS-STATUS-ABORTO        PIC X         VALUE 'N'.
009100     88  WS-ABORTAR                        VALUE 'Y'.
009200     88  WS-NO-ABORTAR                     VALUE 'N'.
009300
009400*----------- COPYS DE LAYOUT -------------------------------------
009500     COPY PGM47CSR.
009600*    LAYOUT ORIGEN DE EXTRACCION -- VER PGM_47-CP-ORIGEN
009700
009800     COPY PGM47CEX.
009900*    LAYOUT EXPORTACION -- VER PGM_47-CP-EXPORT
010000
010100*----  CONTADORES Y SUBINDICES (TODOS COMP)  ---------------------
010200 77  WS-SUBINDICE             PIC 9(05) COMP VALUE ZEROS.
010300 77  WS-PAGE-NRO              PIC 9(05) COMP VALUE ZEROS.
010400 77  WS-PAGE-LEIDOS           PIC 9(05) COMP VALUE ZEROS.
010500 77  WS-TOTAL-LEIDOS          PIC 9(07) COMP VALUE ZEROS.
010600 77  WS-TOTAL-GRABADOS        PIC 9(07) COMP VALUE ZEROS.
010700
010800*----  PARAMETRO DE TAMANO DE PAGINA  -----------------------------
010900* VALOR CHICO A PROPOSITO PARA PODER PROBAR LA LOGICA DE PAGINADO
011000* CON POCOS REGISTROS; EN PRODUCCION SE USA 10000 (VER CR-0277).
011100 77  WS-PAGE-SIZE             PIC 9(05) COMP VALUE 10.
011200
011300*----  IMPORTE ACUMULADO (CAMPO MONETARIO -- DISPLAY ZONADO)  ------
011400 77  WS-TOTAL-IMPORTE         PIC S9(11)V99 VALUE ZEROS.
011500*---- VISTA ENTERO/DECIMAL DEL IMPORTE ACUMULADO (REDEFINES 1) ----
011600* SE USA SOLO PARA ARMAR EL MENSAJE DE RESUMEN EN PANTALLA.
011700 01  WS-TOTAL-IMPORTE-R REDEFINES WS-TOTAL-IMPORTE.
011800     03  WS-TOTAL-IMPORTE-ENTERO   PIC S9(11).
011900     03  WS-TOTAL-IMPORTE-DECIMAL  PIC 9(02).
012000
012100*----  FECHA DE PROCESO  -------------------------------------------
012200 01  WS-FECHA.
012300     03  WS-FECHA-AA        PIC 99         VALUE ZEROS.
012400     03  WS-FECHA-MM        PIC 99         VALUE ZEROS.
012500     03  WS-FECHA-DD        PIC 99         VALUE ZEROS.
012600*---- VISTA NUMERICA DE LA FECHA (REDEFINES 2) --------------------
012700 01  WS-FECHA-NUM REDEFINES WS-FECHA
012800                       PIC 9(06).
012900
013000*---- AREA DE TRABAJO GENERICA (REDEFINES 3) -----------------------
013100* SCRATCH DE USO GENERAL PARA CONVERSIONES ALFANUMERICO/NUMERICO.
013200 77  WS-AREA-SCRATCH          PIC X(10)    VALUE SPACES.
013300 01  WS-AREA-SCRATCH-NUM REDEFINES WS-AREA-SCRATCH
013400                       PIC 9(10).
013500
013600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013700 PROCEDURE DIVISION.
013800
013900 MAIN-PROGRAM-I.
014000
014100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
014200
014300     IF WS-NO-ABORTAR THEN
014400        PERFORM 2000-PROCESO-PAGINA-I THRU 2000-PROCESO-PAGINA-F
014500           UNTIL WS-FIN-PAGINAS OR WS-ABORTAR
014600     END-IF
014700
014800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
014900
015000 MAIN-PROGRAM-F. GOBACK.
015100
015200
015300*-----------------------------------------------------------------
015400 1000-INICIO-I.
015500
015600     ACCEPT WS-FECHA FROM DATE
015700     DISPLAY 'PGMEXTR - EXTRACCION PAGINADA - FECHA: ' WS-FECHA-NUM
015800
015900     OPEN INPUT  SRCFILE
016000     IF FS-ORIGEN IS NOT EQUAL '00' THEN
016100        DISPLAY '* ERROR EN OPEN SRCFILE = ' FS-ORIGEN
016200        MOVE 9999 TO RETURN-CODE
016300        SET WS-ABORTAR TO TRUE
016400     END-IF
016500
016600     OPEN OUTPUT EXPFILE
016700     IF FS-EXPORT IS NOT EQUAL '00' THEN
016800        DISPLAY '* ERROR EN OPEN EXPFILE = ' FS-EXPORT
016900        MOVE 9999 TO RETURN-CODE
017000        SET WS-ABORTAR TO TRUE
017100     END-IF
017200
017300     SET WS-NO-FIN-LECTURA TO TRUE
017400     SET WS-NO-FIN-PAGINAS TO TRUE
017500     MOVE ZEROS TO WS-PAGE-NRO
017600
017700     IF WS-NO-ABORTAR THEN
017800        PERFORM 2100-LEER-ORIGEN-I THRU 2100-LEER-ORIGEN-F
017900     END-IF.
018000
018100 1000-INICIO-F. EXIT.
018200
018300
018400*---- PROCESO DE UNA PAGINA COMPLETA DE SRCFILE  -------------------
018500 2000-PROCESO-PAGINA-I.
018600
018700     ADD 1 TO WS-PAGE-NRO
018800     MOVE ZEROS TO WS-PAGE-LEIDOS
018900
019000     PERFORM 2200-PROCESAR-REGISTRO-I THRU 2200-PROCESAR-REGISTRO-F
019100        VARYING WS-SUBINDICE FROM 1 BY 1
019200        UNTIL WS-SUBINDICE IS GREATER THAN WS-PAGE-SIZE
019300           OR WS-FIN-LECTURA OR WS-ABORTAR
019400
019500     IF WS-PAGE-LEIDOS IS LESS THAN WS-PAGE-SIZE THEN
019600        SET WS-FIN-PAGINAS TO TRUE
019700     END-IF.
019800
019900 2000-PROCESO-PAGINA-F. EXIT.
020000
020100*---- LECTURA DEL PROXIMO REGISTRO DE SRCFILE  ---------------------
020200 2100-LEER-ORIGEN-I.
020300
020400     READ SRCFILE INTO EXT-REG-ORIGEN
020500
020600     EVALUATE FS-ORIGEN
020700        WHEN '00'
020800           CONTINUE
020900        WHEN '10'
021000           SET WS-FIN-LECTURA TO TRUE
021100        WHEN OTHER
021200           DISPLAY '*ERROR EN LECTURA SRCFILE : ' FS-ORIGEN
021300           MOVE 9999 TO RETURN-CODE
021400           SET WS-ABORTAR    TO TRUE
021500           SET WS-FIN-LECTURA TO TRUE
021600     END-EVALUATE.
021700
021800 2100-LEER-ORIGEN-F. EXIT.
021900
022000*---- CONVERSION Y GRABACION DE UN REGISTRO DE LA PAGINA  ----------
022100 2200-PROCESAR-REGISTRO-I.
022200
022300     IF NOT WS-FIN-LECTURA THEN
022400        PERFORM 2300-CONVERTIR-I THRU 2300-CONVERTIR-F
022500        PERFORM 2400-GRABAR-EXPORT-I THRU 2400-GRABAR-EXPORT-F
022600        IF NOT WS-ABORTAR THEN
022700           ADD 1 TO WS-PAGE-LEIDOS WS-TOTAL-LEIDOS
022800           PERFORM 2100-LEER-ORIGEN-I THRU 2100-LEER-ORIGEN-F
022900        END-IF
023000     END-IF.
023100
023200 2200-PROCESAR-REGISTRO-F. EXIT.
023300
023400 2300-CONVERTIR-I.
023500
023600     MOVE SRC-ID            TO EXP-ID
023700     MOVE SRC-NAME          TO EXP-NAME
023800     MOVE SRC-AMOUNT        TO EXP-AMOUNT
023900     ADD  SRC-AMOUNT        TO WS-TOTAL-IMPORTE.
024000
024100 2300-CONVERTIR-F. EXIT.
024200
024300 2400-GRABAR-EXPORT-I.
024400
024500     WRITE REG-EXPORT FROM EXT-REG-EXPORT
024600     IF FS-EXPORT IS NOT EQUAL '00' THEN
024700        DISPLAY '* ERROR EN WRITE EXPFILE = ' FS-EXPORT
024800        MOVE 9999 TO RETURN-CODE
024900        SET WS-ABORTAR TO TRUE
025000     ELSE
025100        ADD 1 TO WS-TOTAL-GRABADOS
025200     END-IF.
025300
025400 2400-GRABAR-EXPORT-F. EXIT.
025500
025600
025700*-----------------------------------------------------------------
025800 9999-FINAL-I.
025900
026000     IF WS-ABORTAR THEN
026100        DISPLAY '**********************************************'
026200        DISPLAY '*** CORRIDA ABORTADA - NO CATALOGAR EXPFILE ***'
026300        DISPLAY '**********************************************'
026400     ELSE
026500        DISPLAY '**********************************************'
026600        DISPLAY 'PAGINAS PROCESADAS : ' WS-PAGE-NRO
026700        DISPLAY 'REGISTROS LEIDOS   : ' WS-TOTAL-LEIDOS
026800        MOVE WS-TOTAL-GRABADOS TO WS-AREA-SCRATCH-NUM
026900        DISPLAY 'REGISTROS GRABADOS : ' WS-AREA-SCRATCH-NUM
027000        DISPLAY 'IMPORTE TOTAL      : ' WS-TOTAL-IMPORTE-ENTERO
027100           '.' WS-TOTAL-IMPORTE-DECIMAL
027200     END-IF
027300
027400     CLOSE SRCFILE
027500     IF FS-ORIGEN IS NOT EQUAL '00' THEN
027600        DISPLAY '* ERROR EN CLOSE SRCFILE = ' FS-ORIGEN
027700        MOVE 9999 TO RETURN-CODE
027800     END-IF
027900
028000     CLOSE EXPFILE
028100     IF FS-EXPORT IS NOT EQUAL '00' THEN
028200        DISPLAY '* ERROR EN CLOSE EXPFILE = ' FS-EXPORT
028300        MOVE 9999 TO RETURN-CODE
028400     END-IF.
028500
028600 9999-FINAL-F. EXIT.
