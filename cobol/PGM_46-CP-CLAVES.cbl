000100*////////////////// (CLAVES) ////////////////////////////////////
000200************************************************************
000300* LAYOUT ARCHIVO DE CLAVES A BUSCAR                          *
000400* KC02788.ALU9999.CURSOS.KEYFILE - LARGO 10 BYTES            *
000500* (EX DCLGEN DE TBCURCLI -- SE PASO A ARCHIVO PLANO PORQUE    *
000600*  EL LOTE DE BUSQUEDA POR TRAMOS YA NO CONSULTA DB2 EN VIVO, *
000700*  SOLO NECESITA LA CLAVE A RESOLVER CONTRA LOOKUPF)          *
000800* LARGO FIJO, SIN FILLER -- EL ARCHIVO DE CLAVES VIENE DE     *
000900* UN EXTRACT EXTERNO QUE NO RESERVA BYTES DE REPUESTO.        *
001000************************************************************
001100*     POSICION RELATIVA (1:10) CLAVE A BUSCAR (P.EJ. ID CLASE)
001200 01  BUS-REG-CLAVE.
001300     03  CLA-KEY-ID          PIC 9(10)     VALUE ZEROS.
