000100*////////////////// (ALCDET) ////////////////////////////////////
000200************************************************
000300*     LAYOUT DETALLE DE REPARTO                 *
000400*     ARCHIVO ALLOCOUT - LARGO 53 BYTES          *
000500************************************************
000600*     POSICION RELATIVA (1:8) IDENTIFICADOR DEL PEDIDO
000700 01  ALC-REG-DETALLE.
000800     03  DET-REQ-ID          PIC X(08)     VALUE SPACES.
000900*     POSICION RELATIVA (9:4) NUMERO DE PARTE (1..N)
001000     03  DET-SEQ             PIC 9(04)     VALUE ZEROS.
001100*     POSICION RELATIVA (13:13) IMPORTE BASE ANTES DEL REMANENTE
001200     03  DET-BASE-AMOUNT     PIC S9(11)V99 VALUE ZEROS.
001300*     POSICION RELATIVA (26:5) AJUSTE POR REMANENTE ASIGNADO
001400     03  DET-ADJUSTMENT      PIC S9(03)V99 VALUE ZEROS.
001500*     POSICION RELATIVA (31:13) IMPORTE FINAL = BASE + AJUSTE
001600     03  DET-FINAL-AMOUNT    PIC S9(11)V99 VALUE ZEROS.
001700*     POSICION RELATIVA (44:10) RESERVADO PARA USO FUTURO
001800     03  FILLER              PIC X(10)     VALUE SPACES.
