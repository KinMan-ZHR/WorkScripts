000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMBUSQ.
000300 AUTHOR. M. LUQUE PAZ.
000400 INSTALLATION. KC02788 - SISTEMAS - LOTES DE TESORERIA.
000500 DATE-WRITTEN. 06/02/1992.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
000800
000900******************************************************************
001000*             PGMBUSQ  -  BUSQUEDA DE CLAVES POR TRAMOS          *
001100*             ================================================  *
001200*  ESTE PROGRAMA RESUELVE UNA LISTA DE CLAVES (KEYFILE) CONTRA   *
001300*  UN MAESTRO DE REFERENCIA (LOOKUPF), PROCESANDO LA LISTA EN    *
001400*  TRAMOS DE TAMANO FIJO (WS-TAM-TRAMO) EN LUGAR DE UNA SOLA     *
001500*  PASADA GRANDE, QUE ES COMO LO PEDIA EL AREA DE ALUMNOS PARA   *
001600*  ACOTAR EL CONSUMO DE MEMORIA DE CADA CORRIDA.                *
001700*                                                                *
001800*  LAS CLAVES SE CARGAN UNA SOLA VEZ EN MEMORIA, DESCARTANDO     *
001900*  DUPLICADOS (SE CONSERVA EL ORDEN DE PRIMERA APARICION), Y EL  *
002000*  MAESTRO LOOKUPF TAMBIEN SE CARGA COMPLETO EN MEMORIA PORQUE   *
002100*  ES EL MISMO MAESTRO QUE SE CONSULTA TRAMO A TRAMO.           *
002200*                                                                *
002300*  SI UNA CLAVE DE UN TRAMO NO SE ENCUENTRA EN EL MAESTRO, TODA  *
002400*  LA CORRIDA SE ABORTA (RETURN-CODE 9999) Y NO SE DEBE          *
002500*  CATALOGAR EL RESFILE GENERADO HASTA ESE MOMENTO -- EL JCL     *
002600*  DEBE TENER DISP=(NEW,CATLG,DELETE) EN EL PASO.                *
002700******************************************************************
002800*----------------------------------------------------------------*
002900* HISTORIAL DE CAMBIOS                                           *
003000*----------------------------------------------------------------*
003100* 06/02/1992 MLP ALTA DEL PROGRAMA.                               *
003200* 19/08/1993 JRR CR-0187 SE CAMBIA EL TAMANO DE TRAMO DE 500 A    *
003300*                UN VALOR PARAMETRIZABLE EN WORKING-STORAGE.     *
003400* 12/04/1995 HBC CR-0255 SE AGREGA CONTROL DE DUPLICADOS EN LA    *
003500*                CARGA DE CLAVES (ANTES SE BUSCABAN REPETIDAS).  *
003600* 25/09/1997 HBC CR-0318 SE VALIDA ARCHIVO DE CLAVES VACIO: LA    *
003700*                CORRIDA TERMINA SIN ERROR Y SIN GENERAR RESFILE.*
003800* 03/11/1998 DFS CR-0352 REVISION Y2K: SIN CAMPOS DE FECHA EN     *
003900*                KEYFILE/LOOKUPF/RESFILE; SOLO SE REVISA LA       *
004000*                FECHA DE PROCESO QUE SE MUESTRA EN PANTALLA.    *
004100* 14/01/1999 DFS CR-0359 CIERRE DE LA REVISION Y2K.               *
004200* 02/06/2003 RQO CR-0441 SE ACLARA EN ESTE HISTORIAL QUE EL       *
004300*                ABORTO POR CLAVE NO ENCONTRADA NO BORRA LO YA   *
004400*                GRABADO; LO DESCARTA EL JCL POR DISPOSICION.    *
004500*----------------------------------------------------------------*
004600
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS CLASE-NUMERICA IS '0' THRU '9'
005400     UPSI-0.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT KEYFILE ASSIGN DDCLAVES
006000     FILE STATUS IS FS-CLAVES.
006100
006200     SELECT LOOKUPF ASSIGN DDBUSQDA
006300     FILE STATUS IS FS-BUSQDA.
006400
006500     SELECT RESFILE ASSIGN DDRESULT
006600     FILE STATUS IS FS-RESULT.
006700
006800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  KEYFILE
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-CLAVES           PIC X(10).
007600
007700 FD  LOOKUPF
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-BUSQDA           PIC X(40).
008100
008200 FD  RESFILE
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-RESULT           PIC X(44).
008600
008700
008800 WORKING-STORAGE SECTION.
008900*========================*
009000
009100*----------- ARCHIVOS -------------------------------------------
009200 77  FS-CLAVES               PIC XX        VALUE SPACES.
009300 77  FS-BUSQDA               PIC XX        VALUE SPACES.
009400 77  FS-RESULT               PIC XX        VALUE SPACES.
009500
009600 77  WS-STATUS-CARGA         PIC X.
009700     88  WS-FIN-CARGA                      VALUE 'Y'.
009800     88  WS-NO-FIN-CARGA                   VALUE 'N'.
009900
010000 77  WS-STATUS-TRAMOS        PIC X.
010100     88  WS-FIN-TRAMOS                     VALUE 'Y'.
010200     88  WS-NO-FIN-TRAMOS                  VALUE 'N'.
010300
010400 77  WS-STATUS-ABORTO        PIC X         VALUE 'N'.
010500     88  WS-ABORTAR                        VALUE 'Y'.
010600     88  WS-NO-ABORTAR                     VALUE 'N'.
010700
010800 77  WS-STATUS-ENCONTRADO    PIC X.
010900     88  WS-ENCONTRADO                     VALUE 'Y'.
011000     88  WS-NO-ENCONTRADO                  VALUE 'N'.
011100
011200*----------- COPYS DE LAYOUT -------------------------------------
011300     COPY PGM46CCL.
011400*    LAYOUT CLAVE A BUSCAR -- VER PGM_46-CP-CLAVES
011500
011600     COPY PGM46CBD.
011700*    LAYOUT MAESTRO DE BUSQUEDA -- VER PGM_46-CP-BUSQDA
011800
011900     COPY PGM46CRS.
012000*    LAYOUT RESULTADO DE BUSQUEDA -- VER PGM_46-CP-RESULT
012100
012200*----  CONTADORES Y SUBINDICES (TODOS COMP)  ---------------------
012300 77  WS-LEIDOS-CLAVES        PIC 9(04) COMP VALUE ZEROS.
012400 77  WS-TOTAL-CLAVES         PIC 9(04) COMP VALUE ZEROS.
012500 77  WS-TOTAL-MAESTRO        PIC 9(04) COMP VALUE ZEROS.
012600 77  WS-TOTAL-GRABADOS       PIC 9(04) COMP VALUE ZEROS.
012700 77  WS-SUBINDICE            PIC 9(04) COMP VALUE ZEROS.
012800 77  WS-SUBINDICE2           PIC 9(04) COMP VALUE ZEROS.
012900
013000*----  PARAMETRO DE TAMANO DE TRAMO  ------------------------------
013100* VALOR CHICO A PROPOSITO PARA PODER PROBAR LA LOGICA DE TRAMOS
013200* CON POCOS REGISTROS; EN PRODUCCION SE SUBE ESTE VALOR.
013300 77  WS-TAM-TRAMO            PIC 9(04) COMP VALUE 20.
013400 77  WS-TRAMO-DESDE          PIC 9(04) COMP VALUE ZEROS.
013500 77  WS-TRAMO-HASTA          PIC 9(04) COMP VALUE ZEROS.
013600 77  WS-TRAMO-NRO            PIC 9(04) COMP VALUE ZEROS.
013700
013800*----  TABLA DE CLAVES DEDUPLICADAS  -------------------------------
013900 01  WS-TABLA-CLAVES.
014000     03  WS-CLAVE-ROW OCCURS 9999 TIMES.
014100         05  WS-CLAVE      PIC 9(10)     VALUE ZEROS.
014200         05  FILLER        PIC X(02)     VALUE SPACES.
014300
014400*----  TABLA DEL MAESTRO LOOKUPF, CARGADO COMPLETO  ----------------
014500 01  WS-TABLA-MAESTRO.
014600     03  WS-MAE OCCURS 9999 TIMES.
014700         05  WS-MAE-KEY     PIC 9(10)     VALUE ZEROS.
014800         05  WS-MAE-VAL     PIC X(28)     VALUE SPACES.
014900         05  FILLER         PIC X(02)     VALUE SPACES.
015000
015100*----  CLAVE EN PROCESO  -------------------------------------------
015200 77  WS-CLAVE-TRABAJO        PIC 9(10)    VALUE ZEROS.
015300*---- VISTA PREFIJO/SUFIJO DE LA CLAVE (REDEFINES 1) --------------
015400* SE USA PARA IDENTIFICAR EN LOS MENSAJES DE ABORTO LA ZONA
015500* (PRIMEROS 4 DIGITOS) DE LA CLAVE QUE NO SE PUDO RESOLVER.
015600 01  WS-CLAVE-TRABAJO-R REDEFINES WS-CLAVE-TRABAJO.
015700     03  WS-CLAVE-PREFIJO    PIC 9(04).
015800     03  WS-CLAVE-SUFIJO     PIC 9(06).
015900
016000*----  FECHA DE PROCESO  -------------------------------------------
016100 01  WS-FECHA.
016200     03  WS-FECHA-AA        PIC 99         VALUE ZEROS.
016300     03  WS-FECHA-MM        PIC 99         VALUE ZEROS.
016400     03  WS-FECHA-DD        PIC 99         VALUE ZEROS.
016500*---- VISTA NUMERICA DE LA FECHA (REDEFINES 2) --------------------
016600 01  WS-FECHA-NUM REDEFINES WS-FECHA
016700                       PIC 9(06).
016800
016900*---- AREA DE TRABAJO GENERICA (REDEFINES 3) -----------------------
017000* SCRATCH DE USO GENERAL PARA CONVERSIONES ALFANUMERICO/NUMERICO.
017100 77  WS-AREA-SCRATCH          PIC X(10)    VALUE SPACES.
017200 01  WS-AREA-SCRATCH-NUM REDEFINES WS-AREA-SCRATCH
017300                       PIC 9(10).
017400
017500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017600 PROCEDURE DIVISION.
017700
017800 MAIN-PROGRAM-I.
017900
018000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
018100
018200     IF WS-NO-ABORTAR THEN
018300        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
018400           UNTIL WS-FIN-TRAMOS OR WS-ABORTAR
018500     END-IF
018600
018700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
018800
018900 MAIN-PROGRAM-F. GOBACK.
019000
019100
019200*-----------------------------------------------------------------
019300 1000-INICIO-I.
019400
019500     ACCEPT WS-FECHA FROM DATE
019600     DISPLAY 'PGMBUSQ - BUSQUEDA POR TRAMOS - FECHA: ' WS-FECHA-NUM
019700
019800     OPEN INPUT  KEYFILE
019900     IF FS-CLAVES IS NOT EQUAL '00' THEN
020000        DISPLAY '* ERROR EN OPEN KEYFILE = ' FS-CLAVES
020100        MOVE 9999 TO RETURN-CODE
020200        SET WS-ABORTAR TO TRUE
020300     END-IF
020400
020500     OPEN INPUT  LOOKUPF
020600     IF FS-BUSQDA IS NOT EQUAL '00' THEN
020700        DISPLAY '* ERROR EN OPEN LOOKUPF = ' FS-BUSQDA
020800        MOVE 9999 TO RETURN-CODE
020900        SET WS-ABORTAR TO TRUE
021000     END-IF
021100
021200     OPEN OUTPUT RESFILE
021300     IF FS-RESULT IS NOT EQUAL '00' THEN
021400        DISPLAY '* ERROR EN OPEN RESFILE = ' FS-RESULT
021500        MOVE 9999 TO RETURN-CODE
021600        SET WS-ABORTAR TO TRUE
021700     END-IF
021800
021900     IF WS-NO-ABORTAR THEN
022000        PERFORM 1100-CARGAR-MAESTRO-I THRU 1100-CARGAR-MAESTRO-F
022100        PERFORM 1200-CARGAR-CLAVES-I  THRU 1200-CARGAR-CLAVES-F
022200     END-IF
022300
022400     IF WS-TOTAL-CLAVES IS EQUAL TO ZERO THEN
022500        SET WS-FIN-TRAMOS TO TRUE
022600     ELSE
022700        MOVE 1 TO WS-TRAMO-DESDE
022800        SET WS-NO-FIN-TRAMOS TO TRUE
022900     END-IF.
023000
023100 1000-INICIO-F. EXIT.
023200
023300
023400*---- CARGA COMPLETA DEL MAESTRO LOOKUPF EN MEMORIA  --------------
023500 1100-CARGAR-MAESTRO-I.
023600
023700     SET WS-NO-FIN-CARGA TO TRUE
023800     MOVE ZEROS TO WS-TOTAL-MAESTRO
023900     PERFORM 1110-LEER-MAESTRO-I THRU 1110-LEER-MAESTRO-F
024000     PERFORM 1120-CARGAR-MAESTRO-LOOP-I
024100        THRU 1120-CARGAR-MAESTRO-LOOP-F
024200        UNTIL WS-FIN-CARGA.
024300
024400 1100-CARGAR-MAESTRO-F. EXIT.
024500
024600 1110-LEER-MAESTRO-I.
024700
024800     READ LOOKUPF INTO BUS-REG-MAESTRO
024900
025000     EVALUATE FS-BUSQDA
025100        WHEN '00'
025200           CONTINUE
025300        WHEN '10'
025400           SET WS-FIN-CARGA TO TRUE
025500        WHEN OTHER
025600           DISPLAY '*ERROR EN LECTURA LOOKUPF : ' FS-BUSQDA
025700           MOVE 9999 TO RETURN-CODE
025800           SET WS-ABORTAR  TO TRUE
025900           SET WS-FIN-CARGA TO TRUE
026000     END-EVALUATE.
026100
026200 1110-LEER-MAESTRO-F. EXIT.
026300
026400 1120-CARGAR-MAESTRO-LOOP-I.
026500
026600     ADD 1 TO WS-TOTAL-MAESTRO
026700     MOVE MAE-KEY-ID TO WS-MAE-KEY(WS-TOTAL-MAESTRO)
026800     MOVE MAE-VALUE  TO WS-MAE-VAL(WS-TOTAL-MAESTRO)
026900     PERFORM 1110-LEER-MAESTRO-I THRU 1110-LEER-MAESTRO-F.
027000
027100 1120-CARGAR-MAESTRO-LOOP-F. EXIT.
027200
027300
027400*---- CARGA DE CLAVES DE KEYFILE, DESCARTANDO DUPLICADOS  ----------
027500 1200-CARGAR-CLAVES-I.
027600
027700     SET WS-NO-FIN-CARGA TO TRUE
027800     MOVE ZEROS TO WS-TOTAL-CLAVES WS-LEIDOS-CLAVES
027900     PERFORM 1210-LEER-CLAVE-I THRU 1210-LEER-CLAVE-F
028000     PERFORM 1220-CARGAR-CLAVE-LOOP-I
028100        THRU 1220-CARGAR-CLAVE-LOOP-F
028200        UNTIL WS-FIN-CARGA.
028300
028400 1200-CARGAR-CLAVES-F. EXIT.
028500
028600 1210-LEER-CLAVE-I.
028700
028800     READ KEYFILE INTO BUS-REG-CLAVE
028900
029000     EVALUATE FS-CLAVES
029100        WHEN '00'
029200           ADD 1 TO WS-LEIDOS-CLAVES
029300           CONTINUE
029400        WHEN '10'
029500           SET WS-FIN-CARGA TO TRUE
029600        WHEN OTHER
029700           DISPLAY '*ERROR EN LECTURA KEYFILE : ' FS-CLAVES
029800           MOVE 9999 TO RETURN-CODE
029900           SET WS-ABORTAR  TO TRUE
030000           SET WS-FIN-CARGA TO TRUE
030100     END-EVALUATE.
030200
030300 1210-LEER-CLAVE-F. EXIT.
030400
030500 1220-CARGAR-CLAVE-LOOP-I.
030600
030700     MOVE CLA-KEY-ID TO WS-CLAVE-TRABAJO
030800     SET WS-NO-ENCONTRADO TO TRUE
030900
031000     IF WS-TOTAL-CLAVES IS GREATER THAN ZERO THEN
031100        PERFORM 1230-BUSCAR-CLAVE-DUP-I THRU 1230-BUSCAR-CLAVE-DUP-F
031200           VARYING WS-SUBINDICE FROM 1 BY 1
031300           UNTIL WS-SUBINDICE IS GREATER THAN WS-TOTAL-CLAVES
031400              OR WS-ENCONTRADO
031500     END-IF
031600
031700     IF WS-NO-ENCONTRADO THEN
031800        ADD 1 TO WS-TOTAL-CLAVES
031900        MOVE WS-CLAVE-TRABAJO TO WS-CLAVE(WS-TOTAL-CLAVES)
032000     END-IF
032100
032200     PERFORM 1210-LEER-CLAVE-I THRU 1210-LEER-CLAVE-F.
032300
032400 1220-CARGAR-CLAVE-LOOP-F. EXIT.
032500
032600 1230-BUSCAR-CLAVE-DUP-I.
032700
032800     IF WS-CLAVE(WS-SUBINDICE) IS EQUAL TO WS-CLAVE-TRABAJO THEN
032900        SET WS-ENCONTRADO TO TRUE
033000     END-IF.
033100
033200 1230-BUSCAR-CLAVE-DUP-F. EXIT.
033300
033400
033500*---- PROCESO DE UN TRAMO DE LA TABLA DE CLAVES  -------------------
033600 2000-PROCESO-I.
033700
033800     ADD 1 TO WS-TRAMO-NRO
033900     COMPUTE WS-TRAMO-HASTA = WS-TRAMO-DESDE + WS-TAM-TRAMO - 1
034000     IF WS-TRAMO-HASTA IS GREATER THAN WS-TOTAL-CLAVES THEN
034100        MOVE WS-TOTAL-CLAVES TO WS-TRAMO-HASTA
034200     END-IF
034300
034400     PERFORM 2200-PROCESAR-TRAMO-I THRU 2200-PROCESAR-TRAMO-F
034500        VARYING WS-SUBINDICE FROM WS-TRAMO-DESDE BY 1
034600        UNTIL WS-SUBINDICE IS GREATER THAN WS-TRAMO-HASTA
034700           OR WS-ABORTAR
034800
034900     IF NOT WS-ABORTAR THEN
035000        IF WS-TRAMO-HASTA IS GREATER THAN OR EQUAL TO
035100           WS-TOTAL-CLAVES THEN
035200           SET WS-FIN-TRAMOS TO TRUE
035300        ELSE
035400           COMPUTE WS-TRAMO-DESDE = WS-TRAMO-HASTA + 1
035500        END-IF
035600     END-IF.
035700
035800 2000-PROCESO-F. EXIT.
035900
036000*---- RESOLUCION DE UNA CLAVE DEL TRAMO CONTRA EL MAESTRO  ---------
036100 2200-PROCESAR-TRAMO-I.
036200
036300     MOVE WS-CLAVE(WS-SUBINDICE) TO WS-CLAVE-TRABAJO
036400     SET WS-NO-ENCONTRADO TO TRUE
036500
036600     PERFORM 2300-BUSCAR-CLAVE-I THRU 2300-BUSCAR-CLAVE-F
036700        VARYING WS-SUBINDICE2 FROM 1 BY 1
036800        UNTIL WS-SUBINDICE2 IS GREATER THAN WS-TOTAL-MAESTRO
036900           OR WS-ENCONTRADO
037000
037100     IF WS-ENCONTRADO THEN
037200        MOVE WS-CLAVE-TRABAJO            TO RES-KEY-ID
037300        MOVE WS-MAE-VAL(WS-SUBINDICE2)    TO RES-VALUE
037400        MOVE WS-TRAMO-NRO                 TO RES-CHUNK-NO
037500        PERFORM 2400-GRABAR-RESULTADO-I THRU 2400-GRABAR-RESULTADO-F
037600     ELSE
037700        MOVE WS-CLAVE-TRABAJO TO WS-AREA-SCRATCH-NUM
037800        DISPLAY '*ERROR FALLO LA BUSQUEDA DE CLASE/CAMPUS PARA '
037900           'LA CLAVE: ' WS-AREA-SCRATCH
038000           ' (PREFIJO ' WS-CLAVE-PREFIJO ')'
038100        MOVE 9999 TO RETURN-CODE
038200        SET WS-ABORTAR TO TRUE
038300     END-IF.
038400
038500 2200-PROCESAR-TRAMO-F. EXIT.
038600
038700 2300-BUSCAR-CLAVE-I.
038800
038900     IF WS-MAE-KEY(WS-SUBINDICE2) IS EQUAL TO WS-CLAVE-TRABAJO THEN
039000        SET WS-ENCONTRADO TO TRUE
039100     END-IF.
039200
039300 2300-BUSCAR-CLAVE-F. EXIT.
039400
039500*---- GRABACION DEL RESULTADO FUSIONADO EN RESFILE  ----------------
039600 2400-GRABAR-RESULTADO-I.
039700
039800     WRITE REG-RESULT FROM BUS-REG-RESULTADO
039900     IF FS-RESULT IS NOT EQUAL '00' THEN
040000        DISPLAY '* ERROR EN WRITE RESFILE = ' FS-RESULT
040100        MOVE 9999 TO RETURN-CODE
040200        SET WS-ABORTAR TO TRUE
040300     ELSE
040400        ADD 1 TO WS-TOTAL-GRABADOS
040500     END-IF.
040600
040700 2400-GRABAR-RESULTADO-F. EXIT.
040800
040900
041000*-----------------------------------------------------------------
041100 9999-FINAL-I.
041200
041300     IF WS-ABORTAR THEN
041400        DISPLAY '**********************************************'
041500        DISPLAY '*** CORRIDA ABORTADA - NO CATALOGAR RESFILE ***'
041600        DISPLAY '**********************************************'
041700     ELSE
041800        DISPLAY '**********************************************'
041900        DISPLAY 'CLAVES LEIDAS      : ' WS-LEIDOS-CLAVES
042000        DISPLAY 'CLAVES SIN REPETIR : ' WS-TOTAL-CLAVES
042100        DISPLAY 'MAESTRO CARGADO    : ' WS-TOTAL-MAESTRO
042200        DISPLAY 'TRAMOS PROCESADOS  : ' WS-TRAMO-NRO
042300        DISPLAY 'RESULTADOS GRABADOS: ' WS-TOTAL-GRABADOS
042400     END-IF
042500
042600     CLOSE KEYFILE
042700     IF FS-CLAVES IS NOT EQUAL '00' THEN
042800        DISPLAY '* ERROR EN CLOSE KEYFILE = ' FS-CLAVES
042900        MOVE 9999 TO RETURN-CODE
043000     END-IF
043100
043200     CLOSE LOOKUPF
043300     IF FS-BUSQDA IS NOT EQUAL '00' THEN
043400        DISPLAY '* ERROR EN CLOSE LOOKUPF = ' FS-BUSQDA
043500        MOVE 9999 TO RETURN-CODE
043600     END-IF
043700
043800     CLOSE RESFILE
043900     IF FS-RESULT IS NOT EQUAL '00' THEN
044000        DISPLAY '* ERROR EN CLOSE RESFILE = ' FS-RESULT
044100        MOVE 9999 TO RETURN-CODE
044200     END-IF.
044300
044400 9999-FINAL-F. EXIT.
