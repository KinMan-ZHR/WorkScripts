000100*////////////////// (BUSQDA) ////////////////////////////////////
000200************************************************************
000300* LAYOUT MAESTRO DE BUSQUEDA                                 *
000400* KC02788.ALU9999.CURSOS.LOOKUPF - LARGO 40 BYTES            *
000500* (EX DCLGEN DE TBCURCTA -- SE PASO A ARCHIVO PLANO,          *
000600*  CLAVE + VALOR DESCRIPTIVO, SIN SALDO NI FECHA)             *
000700************************************************************
000800*     POSICION RELATIVA (1:10) CLAVE DE REFERENCIA
000900 01  BUS-REG-MAESTRO.
001000     03  MAE-KEY-ID          PIC 9(10)     VALUE ZEROS.
001100*     POSICION RELATIVA (11:28) VALOR DESCRIPTIVO DE LA CLAVE
001200     03  MAE-VALUE           PIC X(28)     VALUE SPACES.
001300*     POSICION RELATIVA (39:2) RESERVADO PARA USO FUTURO
001400     03  FILLER              PIC X(02)     VALUE SPACES.
